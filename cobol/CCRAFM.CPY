000100*================================================================*
000200* COPY        : CCRAFM                                           *
000300* APLICACION  : COOPCREDIT                                       *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE AFILIADOS (AFFILIATE-MASTER*
000500*             : ), CARGADO UNA VEZ AL ARRANQUE DEL BATCH DIARIO  *
000600*             : Y MANTENIDO EN TABLA EN MEMORIA PARA BUSQUEDA    *
000700*             : DURANTE LA EVALUACION DE SOLICITUDES.            *
000800* PROGRAMA(S) : CCRD1010                                         *
000900*------------------------------------------------------------------*
001000* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
001100* --------  -----------------  ---------  ---------------------- *
001200* 12/03/91  E. RAMIREZ DIVAS   CCR-0101   VERSION ORIGINAL       *
001300* 04/11/93  M. SALAZAR PINEDA  CCR-0114   AGREGA AFF-REG-DATE    *
001400* 19/09/98  M. SALAZAR PINEDA  CCR-Y2K02  FECHA A 8 POSIC. (Y2K) *
001500* 14/05/99  M. SALAZAR PINEDA  CCR-0144   RESERVA ESPACIO DE     *
001600*                                         SUCURSAL/AGENCIA Y     *
001700*                                         SELLO DE AUDITORIA     *
001800*                                         PARA USO FUTURO        *
001900*================================================================*
002000 01  REG-MAESTRO-AFILIADO.
002100     05  AFM-ID                      PIC 9(06).
002200     05  AFM-DOCUMENTO               PIC X(12).
002300     05  AFM-NOMBRE                  PIC X(30).
002400     05  AFM-SALARIO                 PIC S9(13)V99.
002500     05  AFM-FECHA-REGISTRO          PIC 9(08).
002600     05  AFM-ESTADO                  PIC X(01).
002700         88  AFM-ACTIVO                      VALUE 'A'.
002800         88  AFM-INACTIVO                    VALUE 'I'.
002900         88  AFM-SUSPENDIDO                  VALUE 'S'.
003000*--------------------------------------------------------------*
003100* CAMPOS RESERVADOS: LA CENTRAL DE RIESGO NO USA SUCURSAL NI    *
003200* AGENCIA EN LA EVALUACION; SE RESERVA EL ESPACIO PORQUE EL     *
003300* MAESTRO DE AFILIADOS LLEGA DESDE EL SISTEMA DE ORIGEN CON     *
003400* ESTOS CAMPOS, AUNQUE ESTE LOTE NO LOS LEE NI LOS VALIDA.      *
003500*--------------------------------------------------------------*
003600     05  AFM-COD-SUCURSAL            PIC X(04).
003700     05  AFM-COD-AGENCIA             PIC X(04).
003800*--------------------------------------------------------------*
003900* SELLO DE AUDITORIA DEL MAESTRO (USUARIO, FECHA Y HORA DE LA   *
004000* ULTIMA ACTUALIZACION EN EL SISTEMA DE ORIGEN); SE TRANSPORTA  *
004100* EN EL REGISTRO PERO NO PARTICIPA EN LA CARGA NI EN LA         *
004200* VALIDACION DE ESTE LOTE.                                      *
004300*--------------------------------------------------------------*
004400     05  AFM-SELLO-AUDITORIA.
004500         10  AFM-AUD-USUARIO         PIC X(08).
004600         10  AFM-AUD-FECHA           PIC 9(08).
004700         10  AFM-AUD-HORA            PIC 9(06).
004800*--------------------------------------------------------------*
004900* RESERVA GENERAL PARA CRECIMIENTO DEL MAESTRO SIN REACOMODAR   *
005000* EL REGISTRO DE SOLICITUDES NI EL DE DECISIONES.               *
005100*--------------------------------------------------------------*
005200     05  FILLER                      PIC X(20).
