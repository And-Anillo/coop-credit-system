000100*================================================================*
000200* COPY        : CCRAPM                                           *
000300* APLICACION  : COOPCREDIT                                       *
000400* DESCRIPCION : LAYOUT DE LA SOLICITUD DE CREDITO DEL DIA         *
000500*             : (APPLICATION-FILE), LEIDA SECUENCIALMENTE EN     *
000600*             : ORDEN DE LLEGADA PARA EVALUACION.                *
000700* PROGRAMA(S) : CCRD1010                                         *
000800*------------------------------------------------------------------*
000900* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
001000* --------  -----------------  ---------  ---------------------- *
001100* 12/03/91  E. RAMIREZ DIVAS   CCR-0102   VERSION ORIGINAL       *
001200* 19/09/98  M. SALAZAR PINEDA  CCR-Y2K02  SIN CAMBIO DE FECHAS   *
001300* 14/05/99  M. SALAZAR PINEDA  CCR-0144   RESERVA ESPACIO DE     *
001400*                                         CANAL DE CAPTURA Y     *
001500*                                         SELLO DE AUDITORIA     *
001600*                                         PARA USO FUTURO        *
001700*================================================================*
001800 01  REG-SOLICITUD-CREDITO.
001900     05  APM-ID                      PIC 9(08).
002000     05  APM-ID-AFILIADO             PIC 9(06).
002100     05  APM-MONTO                   PIC S9(13)V99.
002200     05  APM-PLAZO                   PIC 9(03).
002300*--------------------------------------------------------------*
002400* CAMPO RESERVADO: CANAL POR EL CUAL SE CAPTURO LA SOLICITUD    *
002500* (VENTANILLA, AGENCIA VIRTUAL, ETC.); NO INTERVIENE EN LA      *
002600* EVALUACION DE RIESGO NI EN LAS REGLAS DE APROBACION DE ESTE   *
002700* LOTE.                                                          *
002800*--------------------------------------------------------------*
002900     05  APM-COD-CANAL-CAPTURA       PIC X(04).
003000*--------------------------------------------------------------*
003100* SELLO DE AUDITORIA DE CAPTURA DE LA SOLICITUD (USUARIO,       *
003200* FECHA Y HORA); SE TRANSPORTA EN EL REGISTRO PERO ESTE LOTE    *
003300* NO LO VALIDA NI LO REPORTA.                                   *
003400*--------------------------------------------------------------*
003500     05  APM-SELLO-AUDITORIA.
003600         10  APM-AUD-USUARIO         PIC X(08).
003700         10  APM-AUD-FECHA           PIC 9(08).
003800         10  APM-AUD-HORA            PIC 9(06).
003900*--------------------------------------------------------------*
004000* RESERVA GENERAL PARA CRECIMIENTO DE LA SOLICITUD SIN          *
004100* REACOMODAR EL REGISTRO DEL MAESTRO NI EL DE DECISIONES.       *
004200*--------------------------------------------------------------*
004300     05  FILLER                      PIC X(14).
