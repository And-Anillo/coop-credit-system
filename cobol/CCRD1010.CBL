000100******************************************************************
000200* FECHA       : 12/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : COOPCREDIT                                       *
000500* PROGRAMA    : CCRD1010, BATCH DIARIO DE SOLICITUDES DE CREDITO *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA CARGA EL MAESTRO DE AFILIADOS EN   *
000800*             : TABLA, LEE LAS SOLICITUDES DE CREDITO DEL DIA,   *
000900*             : LAS VALIDA, OBTIENE EL PUNTAJE DE RIESGO DE CADA *
001000*             : UNA LLAMANDO A LA CENTRAL DE RIESGO (CCRS1R00),  *
001100*             : APLICA LAS REGLAS DE APROBACION Y ESCRIBE EL     *
001200*             : REGISTRO DE DECISION; AL FINAL GENERA EL REPORTE *
001300*             : DE CONTROL POR AFILIADO CON TOTALES GENERALES.   *
001400* ARCHIVOS    : AFILMTRO (ENTRADA - MAESTRO DE AFILIADOS)        *
001500*             : SOLICTUD (ENTRADA - SOLICITUDES DEL DIA)         *
001600*             : DECISON  (SALIDA  - REGISTRO DE DECISIONES)      *
001700*             : SYSOO7   (SALIDA  - REPORTE DE CONTROL)          *
001800* PROGRAMA(S) : LLAMA A CCRS1R00 (CENTRAL DE RIESGO)             *
001900*------------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                            *
002100* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
002200* --------  -----------------  ---------  ---------------------- *
002300* 12/03/91  E. RAMIREZ DIVAS   CCR-0101   VERSION ORIGINAL,      *
002400*                                         CARGA DE MAESTRO Y     *
002500*                                         EVALUACION BASICA      *
002600* 02/08/91  E. RAMIREZ DIVAS   CCR-0108   VALIDACION DE          *
002700*                                         DUPLICADOS POR         *
002800*                                         DOCUMENTO               *
002900* 21/11/92  M. SALAZAR PINEDA  CCR-0122   AGREGA REGISTRO DE     *
003000*                                         RAZON DE RECHAZO       *
003100* 14/05/93  M. SALAZAR PINEDA  CCR-0127   BUSQUEDA DE AFILIADO   *
003200*                                         POR SEARCH ALL, TABLA  *
003300*                                         ORDENADA POR AFM-ID    *
003400* 30/01/94  M. SALAZAR PINEDA  CCR-0131   REGLA DE RIESGO MEDIO  *
003500*                                         CON TOPE DE MONTO       *
003600* 09/06/94  M. SALAZAR PINEDA  CCR-0133   AGREGA REPORTE DE      *
003700*                                         CONTROL POR AFILIADO   *
003800*                                         CON REPORT WRITER      *
003900* 19/09/98  M. SALAZAR PINEDA  CCR-Y2K02  REVISION DE IMPACTO    *
004000*                                         Y2K, FECHAS A 8        *
004100*                                         POSICIONES EN TODOS    *
004200*                                         LOS ARCHIVOS Y TABLAS  *
004300* 11/03/99  M. SALAZAR PINEDA  CCR-Y2K07  PRUEBA DE REGRESION    *
004400*                                         CON FECHAS POSTERIORES *
004500*                                         AL 31/12/1999, SIN     *
004600*                                         HALLAZGOS               *
004700* 14/02/01  R. CASTILLO MEJIA  CCR-0151   ESTANDARIZA CODIGOS DE *
004800*                                         RAZON CON LA CENTRAL   *
004900*                                         DE RIESGO               *
005000* 30/10/03  R. CASTILLO MEJIA  CCR-0159   AGREGA TOTAL SOLICITADO*
005100*                                         AL RESUMEN GENERAL      *
005200* 18/07/07  R. CASTILLO MEJIA  CCR-0171   AMPLIA TABLA DE         *
005300*                                         AFILIADOS A 5000        *
005400*                                         REGISTROS                *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    CCRD1010.
005800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005900 INSTALLATION.  COOPCREDIT - DEPARTAMENTO DE SISTEMAS.
006000 DATE-WRITTEN.  12/03/1991.
006100 DATE-COMPILED.
006200 SECURITY.      USO INTERNO - COOPERATIVA COOPCREDIT.
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT AFIL-MAESTRO  ASSIGN TO AFILMTRO
007000                          ORGANIZATION IS LINE SEQUENTIAL
007100                          FILE STATUS IS FS-AFIL.
007200     SELECT SOLICITUD     ASSIGN TO SOLICTUD
007300                          ORGANIZATION IS LINE SEQUENTIAL
007400                          FILE STATUS IS FS-SOLIC.
007500     SELECT DECISION      ASSIGN TO DECISON
007600                          ORGANIZATION IS LINE SEQUENTIAL
007700                          FILE STATUS IS FS-DECIS.
007800     SELECT REPORTE       ASSIGN TO SYSOO7
007900                          ORGANIZATION IS LINE SEQUENTIAL
008000                          FILE STATUS IS FS-REPORTE.
008100     SELECT WORKFILE-SORT ASSIGN TO SORTWK1.
008200 DATA DIVISION.
008300 FILE SECTION.
008400*                 MAESTRO DE AFILIADOS (ENTRADA)
008500 FD  AFIL-MAESTRO.
008600     COPY CCRAFM.
008700*                 SOLICITUDES DEL DIA (ENTRADA)
008800 FD  SOLICITUD.
008900     COPY CCRAPM.
009000*                 REGISTRO DE DECISIONES (SALIDA)
009100 FD  DECISION.
009200     COPY CCRDCM.
009300*                 REPORTE DE CONTROL (SALIDA, REPORT WRITER)
009400 FD  REPORTE
009500     REPORT IS REPORTE-DECISIONES.
009600*                 AREA DE TRABAJO DEL SORT PARA EL REPORTE
009700 SD  WORKFILE-SORT.
009800 01  REG-DECISION-ORDENADA.
009900     05  SRT-ID-SOLICITUD            PIC 9(08).
010000     05  SRT-ID-AFILIADO              PIC 9(06).
010100     05  SRT-MONTO                    PIC S9(13)V99.
010200     05  SRT-PLAZO                    PIC 9(03).
010300     05  SRT-PUNTAJE                  PIC 9(03).
010400     05  SRT-NIVEL-RIESGO             PIC X(12).
010500     05  SRT-ESTADO                   PIC X(10).
010600     05  SRT-RAZON                    PIC X(30).
010700     05  SRT-FECHA-TRAMITE            PIC 9(08).
010800     05  SRT-COD-SUCURSAL             PIC X(04).
010900     05  SRT-SELLO-AUDITORIA.
011000         10  SRT-AUD-USUARIO          PIC X(08).
011100         10  SRT-AUD-FECHA            PIC 9(08).
011200         10  SRT-AUD-HORA             PIC 9(06).
011300     05  FILLER                       PIC X(16).
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*   CONTADOR DE LINEAS IMPRESAS EN EL REPORTE DE DECISIONES, SE   *
011700*   DECLARA COMO ITEM INDEPENDIENTE (NIVEL 77) PORQUE ES DE USO   *
011800*   EXCLUSIVAMENTE LOCAL Y NO FORMA PARTE DE NINGUN GRUPO.        *
011900******************************************************************
012000 77  WKS-LINEAS-IMPRESAS              PIC 9(06) COMP VALUE ZERO.
012100******************************************************************
012200*                 VARIABLES DE ESTADO DE ARCHIVOS                *
012300******************************************************************
012400 01  FS-AFIL                          PIC 9(02) VALUE ZEROS.
012500 01  FS-SOLIC                         PIC 9(02) VALUE ZEROS.
012600 01  FS-DECIS                         PIC 9(02) VALUE ZEROS.
012700 01  FS-REPORTE                       PIC 9(02) VALUE ZEROS.
012800******************************************************************
012900*                      DISPARADORES DE CICLO                     *
013000******************************************************************
013100 01  WKS-SWITCHES.
013200     05  WKS-SW-FIN-AFILIADOS         PIC 9(01) VALUE ZERO.
013300         88  FIN-AFILIADOS                     VALUE 1.
013400     05  WKS-SW-FIN-SOLICITUDES       PIC 9(01) VALUE ZERO.
013500         88  FIN-SOLICITUDES                    VALUE 1.
013600     05  WKS-SW-FIN-ORDENADO          PIC 9(01) VALUE ZERO.
013700         88  FIN-ORDENADO                       VALUE 1.
013800     05  WKS-SW-AFILIADO-VALIDO       PIC 9(01) VALUE 1.
013900         88  WKS-AFILIADO-VALIDO               VALUE 1.
014000         88  WKS-AFILIADO-INVALIDO             VALUE 0.
014100     05  WKS-SW-AFILIADO-ENCONTRADO   PIC 9(01) VALUE ZERO.
014200         88  WKS-AFILIADO-ENCONTRADO           VALUE 1.
014300         88  WKS-AFILIADO-NO-ENCONTRADO        VALUE 0.
014400******************************************************************
014500*                 CONTADORES Y ACUMULADORES DEL LOTE             *
014600******************************************************************
014700 01  WKS-CONTADORES-AFILIADOS.
014800     05  WKS-AFIL-LEIDOS              PIC 9(06) COMP.
014900     05  WKS-AFIL-VALIDOS             PIC 9(06) COMP.
015000     05  WKS-AFIL-INVALIDOS           PIC 9(06) COMP.
015100 01  WKS-CONTADORES-SOLICITUDES.
015200     05  WKS-SOL-LEIDAS               PIC 9(06) COMP.
015300     05  WKS-SOL-INVALIDAS            PIC 9(06) COMP.
015400     05  WKS-SOL-APROBADAS            PIC 9(06) COMP.
015500     05  WKS-SOL-RECHAZADAS           PIC 9(06) COMP.
015600 01  WKS-TOTAL-SOLICITADO             PIC S9(15)V99 VALUE ZERO.
015700 01  WKS-TOTAL-APROBADO               PIC S9(15)V99 VALUE ZERO.
015800******************************************************************
015900*                 FECHA DE PROCESO Y SU DESGLOSE                 *
016000******************************************************************
016100 01  WKS-FECHA-PROCESO                PIC 9(08) VALUE ZEROS.
016200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
016300     05  WKS-ANIO-PROCESO              PIC 9(04).
016400     05  WKS-MES-PROCESO                PIC 9(02).
016500     05  WKS-DIA-PROCESO                PIC 9(02).
016600 01  WKS-FECHA-EDITADA.
016700     05  WKS-FE-DIA                    PIC 9(02) VALUE ZEROS.
016800     05  FILLER                        PIC X(01) VALUE '/'.
016900     05  WKS-FE-MES                    PIC 9(02) VALUE ZEROS.
017000     05  FILLER                        PIC X(01) VALUE '/'.
017100     05  WKS-FE-ANIO                   PIC 9(04) VALUE ZEROS.
017200******************************************************************
017300*      AREA DE RESPALDO DEL MAESTRO PARA DIAGNOSTICO DE ERROR     *
017400******************************************************************
017500 01  WKS-AFILIADO-TRABAJO             PIC X(122).
017600 01  WKS-AFILIADO-TRABAJO-R REDEFINES WKS-AFILIADO-TRABAJO.
017700     05  WKS-AFIL-CHEQUEO               PIC X(48).
017800     05  FILLER                         PIC X(74).
017900 01  WKS-AFIL-RAZON                    PIC X(20) VALUE SPACES.
018000******************************************************************
018100*    AREA DE TRABAJO DEL MONTO PARA MENSAJES DE DIAGNOSTICO       *
018200******************************************************************
018300 01  WKS-MONTO-TRABAJO                PIC S9(13)V99.
018400 01  WKS-MONTO-TRABAJO-R REDEFINES WKS-MONTO-TRABAJO.
018500     05  WKS-MONTO-ENTERO               PIC S9(13).
018600     05  WKS-MONTO-DECIMAL              PIC 99.
018700******************************************************************
018800*       TABLA EN MEMORIA DE AFILIADOS, CARGADA DESDE EL           *
018900*       MAESTRO ORDENADO ASCENDENTE POR AFM-ID PARA PERMITIR      *
019000*       BUSQUEDA BINARIA (SEARCH ALL) DURANTE LA EVALUACION.       *
019100******************************************************************
019200 01  WKS-TOTAL-AFILIADOS-TABLA        PIC 9(04) COMP VALUE ZERO.
019300 01  WKS-TABLA-AFILIADOS.
019400     05  WKS-TAB-AFILIADO OCCURS 5000 TIMES
019500                           ASCENDING KEY IS WKS-TAB-ID
019600                           INDEXED BY IX-AFIL.
019700         10  WKS-TAB-ID                PIC 9(06).
019800         10  WKS-TAB-DOCUMENTO          PIC X(12).
019900         10  WKS-TAB-NOMBRE             PIC X(30).
020000         10  WKS-TAB-SALARIO            PIC S9(13)V99.
020100         10  WKS-TAB-ESTADO             PIC X(01).
020200******************************************************************
020300*    AREA DE DIAGNOSTICO PARA EL NOMBRE DE AFILIADO EN EL         *
020400*    CORTE DE CONTROL DEL REPORTE (LLENADA ANTES DE REPORTAR)     *
020500******************************************************************
020600 01  WKS-NOMBRE-RPT                   PIC X(30) VALUE SPACES.
020700******************************************************************
020800*    AREA DE INTERFASE CON LA CENTRAL DE RIESGO (CALL)            *
020900******************************************************************
021000 COPY CCRRSK.
021100******************************************************************
021200*                     MAQUETACION DEL REPORTE                    *
021300******************************************************************
021400 REPORT SECTION.
021500 RD  REPORTE-DECISIONES
021600     CONTROLS ARE SRT-ID-AFILIADO
021700     PAGE LIMIT IS 60
021800     HEADING 1
021900     FIRST DETAIL 5
022000     LAST DETAIL 54
022100     FOOTING 58.
022200******************************************************************
022300*                     MAQUETACION PAGE HEADER                    *
022400******************************************************************
022500 01  TYPE IS PH.
022600     02  LINE 1.
022700         03  COLUMN   1              PIC X(42) VALUE
022800             'COOPCREDIT - CREDIT APPLICATION DECISIONS'.
022900         03  COLUMN  50              PIC X(14) VALUE
023000             'FECHA PROCESO:'.
023100         03  COLUMN  65              PIC X(10) SOURCE
023200                                             WKS-FECHA-EDITADA.
023300         03  COLUMN  82              PIC X(06) VALUE 'PAGINA'.
023400         03  COLUMN  89              PIC Z(04) SOURCE PAGE-COUNTER
023500                                           IN REPORTE-DECISIONES.
023600     02  LINE 2.
023700         03  COLUMN   1              PIC X(132) VALUE ALL '='.
023800     02  LINE 3.
023900         03  COLUMN   1              PIC X(09) VALUE 'SOLICITUD'.
024000         03  COLUMN  14              PIC X(05) VALUE 'MONTO'.
024100         03  COLUMN  31              PIC X(05) VALUE 'PLAZO'.
024200         03  COLUMN  38              PIC X(07) VALUE 'PUNTAJE'.
024300         03  COLUMN  46              PIC X(12) VALUE
024400             'NIVEL RIESGO'.
024500         03  COLUMN  60              PIC X(06) VALUE 'ESTADO'.
024600         03  COLUMN  72              PIC X(30) VALUE
024700             'RAZON DE RECHAZO O INVALIDEZ'.
024800     02  LINE 4.
024900         03  COLUMN   1              PIC X(132) VALUE ALL '='.
025000******************************************************************
025100*                     MAQUETACION LINEA DETALLE                  *
025200******************************************************************
025300 01  DETALLE TYPE IS DE.
025400     02  LINE PLUS 1.
025500         03  COLUMN   1              PIC 9(08) SOURCE
025600                                            SRT-ID-SOLICITUD.
025700         03  COLUMN  12              PIC ZZ,ZZZ,ZZZ,ZZ9.99
025800                                      SOURCE SRT-MONTO.
025900         03  COLUMN  31              PIC 9(03) SOURCE SRT-PLAZO.
026000         03  COLUMN  38              PIC 9(03) SOURCE SRT-PUNTAJE.
026100         03  COLUMN  46              PIC X(12) SOURCE
026200                                            SRT-NIVEL-RIESGO.
026300         03  COLUMN  60              PIC X(10) SOURCE SRT-ESTADO.
026400         03  COLUMN  72              PIC X(30) SOURCE SRT-RAZON.
026500*            LINEA INVISIBLE, SOLO PARA ACUMULAR EL APROBADO
026600 01  DET-APROBADO TYPE IS DE.
026700     02  LINE PLUS 0.
026800         03  COLUMN 120              PIC S9(13)V99 SOURCE
026900                                            SRT-MONTO.
027000******************************************************************
027100*                 MAQUETACION CORTE DE CONTROL (CF)              *
027200******************************************************************
027300 01  TOTAL-POR-AFILIADO TYPE IS CF SRT-ID-AFILIADO.
027400     02  LINE PLUS 2.
027500         03  COLUMN   1              PIC X(132) VALUE ALL '-'.
027600     02  LINE PLUS 1.
027700         03  COLUMN   1              PIC X(12) VALUE
027800             'AFILIADO NO.'.
027900         03  COLUMN  14              PIC 9(06) SOURCE
028000                                            SRT-ID-AFILIADO.
028100         03  COLUMN  22              PIC X(07) VALUE 'NOMBRE:'.
028200         03  COLUMN  30              PIC X(30) SOURCE
028300                                            WKS-NOMBRE-RPT.
028400         03  COLUMN  66              PIC X(12) VALUE
028500             'SOLICITUDES:'.
028600         03  COLUMN  79              PIC ZZZ9 COUNT OF DETALLE.
028700         03  COLUMN  86              PIC X(16) VALUE
028800             'TOTAL APROBADO:'.
028900         03  COLUMN 103              PIC ZZ,ZZZ,ZZZ,ZZ9.99
029000                                      SUM SRT-MONTO
029100                                      UPON DET-APROBADO.
029200******************************************************************
029300*                  MAQUETACION PAGE FOOTING (PF)                 *
029400******************************************************************
029500 01  TYPE IS PF.
029600     02  LINE PLUS 1.
029700         03  COLUMN   1              PIC X(132) VALUE ALL '='.
029800******************************************************************
029900*                MAQUETACION RESUMEN FINAL (RF)                  *
030000******************************************************************
030100 01  TYPE IS RF.
030200     02  LINE PLUS 2.
030300         03  COLUMN   1              PIC X(28) VALUE
030400             '========= RESUMEN GENERAL ========='.
030500     02  LINE PLUS 2.
030600         03  COLUMN   1              PIC X(30) VALUE
030700             'SOLICITUDES LEIDAS'.
030800         03  COLUMN  35              PIC ZZZ,ZZ9 SOURCE
030900                                            WKS-SOL-LEIDAS.
031000     02  LINE PLUS 1.
031100         03  COLUMN   1              PIC X(30) VALUE
031200             'SOLICITUDES INVALIDAS'.
031300         03  COLUMN  35              PIC ZZZ,ZZ9 SOURCE
031400                                            WKS-SOL-INVALIDAS.
031500     02  LINE PLUS 1.
031600         03  COLUMN   1              PIC X(30) VALUE
031700             'SOLICITUDES APROBADAS'.
031800         03  COLUMN  35              PIC ZZZ,ZZ9 SOURCE
031900                                            WKS-SOL-APROBADAS.
032000     02  LINE PLUS 1.
032100         03  COLUMN   1              PIC X(30) VALUE
032200             'SOLICITUDES RECHAZADAS'.
032300         03  COLUMN  35              PIC ZZZ,ZZ9 SOURCE
032400                                            WKS-SOL-RECHAZADAS.
032500     02  LINE PLUS 1.
032600         03  COLUMN   1              PIC X(30) VALUE
032700             'TOTAL MONTO SOLICITADO'.
032800         03  COLUMN  35              PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99
032900                                      SOURCE WKS-TOTAL-SOLICITADO.
033000     02  LINE PLUS 1.
033100         03  COLUMN   1              PIC X(30) VALUE
033200             'TOTAL MONTO APROBADO'.
033300         03  COLUMN  35              PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99
033400                                      SOURCE WKS-TOTAL-APROBADO.
033500 PROCEDURE DIVISION.
033600 DECLARATIVES.
033700*--------> SE EJECUTA ANTES DE IMPRIMIR EL CORTE DE CONTROL DE
033800*          CADA AFILIADO, MIENTRAS EL VALOR DE CONTROL TODAVIA
033900*          PERTENECE AL GRUPO QUE SE ESTA CERRANDO.
034000 530-PREPARAR-TOTAL-AFILIADO SECTION.
034100     USE BEFORE REPORTING TOTAL-POR-AFILIADO.
034200 530-INICIO.
034300     PERFORM 540-BUSCAR-NOMBRE-AFILIADO-RPT.
034400 END DECLARATIVES.
034500
034600 100-PRINCIPAL SECTION.
034700     PERFORM 110-ABRIR-ARCHIVOS-CARGA
034800     PERFORM 200-CARGAR-MAESTRO-AFILIADOS
034900     PERFORM 300-EVALUAR-SOLICITUDES
035000     PERFORM 400-CERRAR-ARCHIVOS-CARGA
035100     PERFORM 500-GENERAR-REPORTE-DECISIONES
035200     PERFORM 900-MOSTRAR-ESTADISTICAS
035300     STOP RUN.
035400 100-PRINCIPAL-E. EXIT.
035500
035600*--------> APERTURA DE LOS ARCHIVOS DE ENTRADA Y DEL REGISTRO
035700*          DE DECISIONES, Y OBTENCION DE LA FECHA DE PROCESO
035800 110-ABRIR-ARCHIVOS-CARGA SECTION.
035900*--------> LA FECHA DE PROCESO SE TOMA DEL RELOJ DEL SISTEMA, NO
036000*          VIENE POR PARAMETRO; SIRVE DE TOPE PARA RECHAZAR
036100*          AFILIADOS CON FECHA DE REGISTRO FUTURA.
036200     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
036300     MOVE WKS-DIA-PROCESO  TO WKS-FE-DIA
036400     MOVE WKS-MES-PROCESO  TO WKS-FE-MES
036500     MOVE WKS-ANIO-PROCESO TO WKS-FE-ANIO
036600*--------> SE ABREN LOS TRES ARCHIVOS DEL LOTE DE UNA SOLA VEZ; SI
036700*          CUALQUIERA FALLA, EL LOTE NO ARRANCA (VER MAS ABAJO).
036800     OPEN INPUT  AFIL-MAESTRO
036900     OPEN INPUT  SOLICITUD
037000     OPEN OUTPUT DECISION
037100*--------> EL STATUS 97 LO REPORTA EL COMPILADOR CUANDO EL ARCHIVO
037200*          SE ABRE CORRECTAMENTE PERO SIN OPTIMIZACION DE E/S; NO
037300*          ES UN ERROR REAL, SE NORMALIZA A CERO.
037400     IF FS-AFIL = 97
037500        MOVE ZEROS TO FS-AFIL
037600     END-IF
037700     IF FS-SOLIC = 97
037800        MOVE ZEROS TO FS-SOLIC
037900     END-IF
038000     IF FS-DECIS = 97
038100        MOVE ZEROS TO FS-DECIS
038200     END-IF
038300*--------> CUALQUIER OTRO STATUS DISTINTO DE CERO ES UN ERROR DE
038400*          APERTURA REAL; SE INFORMA POR CONSOLA Y SE DETIENE EL
038500*          LOTE CON RETURN-CODE 91 PARA QUE EL JCL LO DETECTE.
038600     IF FS-AFIL NOT = 0 OR FS-SOLIC NOT = 0 OR FS-DECIS NOT = 0
038700        DISPLAY "================================================"
038800                 UPON CONSOLE
038900        DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DEL LOTE "
039000                 UPON CONSOLE
039100        DISPLAY " FS AFILMTRO : (" FS-AFIL ")" UPON CONSOLE
039200        DISPLAY " FS SOLICTUD : (" FS-SOLIC ")" UPON CONSOLE
039300        DISPLAY " FS DECISON  : (" FS-DECIS ")" UPON CONSOLE
039400        DISPLAY "================================================"
039500                 UPON CONSOLE
039600        MOVE 91 TO RETURN-CODE
039700        STOP RUN
039800     ELSE
039900        DISPLAY "********** APERTURA DE ARCHIVOS EXITOSA *********"
040000                 UPON CONSOLE
040100     END-IF.
040200 110-ABRIR-ARCHIVOS-CARGA-E. EXIT.
040300
040400*--------> CARGA DEL MAESTRO DE AFILIADOS A LA TABLA EN MEMORIA
040500*--------> CICLO DE CARGA: LEE TODO EL MAESTRO DE AFILIADOS Y LO
040600*          DEJA EN LA TABLA EN MEMORIA (WKS-TABLA-AFILIADOS) PARA
040700*          QUE LA EVALUACION DE SOLICITUDES NO TENGA QUE VOLVER A
040800*          LEER EL ARCHIVO DE AFILIADOS.
040900 200-CARGAR-MAESTRO-AFILIADOS SECTION.
041000     PERFORM 201-LEER-UN-AFILIADO
041100     PERFORM 202-TRATAR-UN-AFILIADO THRU 202-TRATAR-UN-AFILIADO-E
041200        UNTIL FIN-AFILIADOS.
041300 200-CARGAR-MAESTRO-AFILIADOS-E. EXIT.
041400
041500*--------> LECTURA DE UN REGISTRO DEL MAESTRO DE AFILIADOS
041600*--------> LECTURA SECUENCIAL SIMPLE; EL FIN DE ARCHIVO PRENDE EL
041700*          SWITCH QUE CIERRA EL PERFORM UNTIL DE 200-CARGAR...
041800 201-LEER-UN-AFILIADO SECTION.
041900     READ AFIL-MAESTRO
042000          AT END SET FIN-AFILIADOS TO TRUE
042100     END-READ.
042200 201-LEER-UN-AFILIADO-E. EXIT.
042300
042400*--------> VALIDA EL REGISTRO ACTUAL Y AVANZA AL SIGUIENTE
042500*--------> CUENTA EL REGISTRO LEIDO, LO VALIDA Y AVANZA; EL CONTEO
042600*          DE LEIDOS INCLUYE LOS QUE LUEGO SE RECHAZAN.
042700 202-TRATAR-UN-AFILIADO SECTION.
042800     ADD 1 TO WKS-AFIL-LEIDOS
042900     PERFORM 210-VALIDAR-AFILIADO
043000     PERFORM 201-LEER-UN-AFILIADO.
043100 202-TRATAR-UN-AFILIADO-E. EXIT.
043200
043300*--------> VALIDA UN REGISTRO DEL MAESTRO: NOMBRE Y DOCUMENTO NO
043400*          EN BLANCO, SALARIO MAYOR A CERO, FECHA DE REGISTRO NO
043500*          POSTERIOR A LA FECHA DE PROCESO, ESTADO VALIDO Y
043600*          DOCUMENTO NO DUPLICADO.
043700*--------> SE RESPALDA EL REGISTRO ORIGINAL EN WKS-AFILIADO-TRABAJO
043800*          ANTES DE VALIDAR, PARA PODER MOSTRARLO EN EL AVISO DE
043900*          RECHAZO SIN DEPENDER DE QUE EL BUFFER DE LECTURA SIGA
044000*          INTACTO MAS ADELANTE.
044100 210-VALIDAR-AFILIADO SECTION.
044200     MOVE REG-MAESTRO-AFILIADO TO WKS-AFILIADO-TRABAJO
044300     MOVE SPACES TO WKS-AFIL-RAZON
044400     SET WKS-AFILIADO-VALIDO TO TRUE
044500*--------> REGLA 1: NOMBRE NO PUEDE VENIR EN BLANCO.
044600     IF AFM-NOMBRE = SPACES
044700        SET WKS-AFILIADO-INVALIDO TO TRUE
044800     END-IF
044900*--------> REGLA 2: DOCUMENTO DE IDENTIFICACION NO PUEDE VENIR EN
045000*          BLANCO (ES LA LLAVE DE DUPLICIDAD MAS ADELANTE).
045100     IF AFM-DOCUMENTO = SPACES
045200        SET WKS-AFILIADO-INVALIDO TO TRUE
045300     END-IF
045400*--------> REGLA 3: EL SALARIO DEBE SER ESTRICTAMENTE MAYOR A CERO.
045500     IF AFM-SALARIO NOT > ZERO
045600        SET WKS-AFILIADO-INVALIDO TO TRUE
045700     END-IF
045800*--------> REGLA 4: LA FECHA DE REGISTRO DEL AFILIADO NO PUEDE SER
045900*          POSTERIOR A LA FECHA DE PROCESO DEL LOTE DE HOY.
046000     IF AFM-FECHA-REGISTRO > WKS-FECHA-PROCESO
046100        SET WKS-AFILIADO-INVALIDO TO TRUE
046200     END-IF
046300*--------> REGLA 5: EL ESTADO DEBE SER UNO DE LOS TRES VALIDOS
046400*          (A = ACTIVO, I = INACTIVO, S = SUSPENDIDO); CUALQUIER
046500*          OTRO VALOR RECHAZA EL REGISTRO.
046600     IF NOT AFM-ACTIVO AND NOT AFM-INACTIVO AND NOT AFM-SUSPENDIDO
046700        SET WKS-AFILIADO-INVALIDO TO TRUE
046800     END-IF
046900*--------> REGLA 6: SOLO SE BUSCA DUPLICADO SI EL REGISTRO PASO
047000*          LAS CINCO VALIDACIONES ANTERIORES (AHORRA RECORRIDO DE
047100*          TABLA EN REGISTROS QUE YA SE VAN A RECHAZAR).
047200     IF WKS-AFILIADO-VALIDO
047300        PERFORM 220-VERIFICAR-DOCUMENTO-DUPLICADO
047400     END-IF
047500     IF WKS-AFILIADO-VALIDO
047600        PERFORM 230-AGREGAR-A-TABLA
047700        ADD 1 TO WKS-AFIL-VALIDOS
047800     ELSE
047900        ADD 1 TO WKS-AFIL-INVALIDOS
048000        DISPLAY "AVISO: AFILIADO RECHAZADO EN LA CARGA : "
048100                 WKS-AFIL-CHEQUEO " RAZON " WKS-AFIL-RAZON
048200                 UPON CONSOLE
048300     END-IF.
048400 210-VALIDAR-AFILIADO-E. EXIT.
048500
048600*--------> UN DOCUMENTO SOLO PUEDE APARECER UNA VEZ EN EL
048700*          MAESTRO; SE BUSCA EN LO YA CARGADO A LA TABLA.
048800*--------> RECORRE TODA LA TABLA CARGADA HASTA EL MOMENTO; NO HAY
048900*          BUSQUEDA BINARIA AQUI PORQUE LA TABLA TODAVIA NO ESTA
049000*          COMPLETA NI GARANTIZADA COMO ORDENADA DURANTE LA CARGA.
049100 220-VERIFICAR-DOCUMENTO-DUPLICADO SECTION.
049200     MOVE 1 TO IX-AFIL
049300     PERFORM 221-COMPARAR-UN-DOCUMENTO THRU 221-COMPARAR-UN-DOCUMENTO-E
049400        UNTIL IX-AFIL > WKS-TOTAL-AFILIADOS-TABLA.
049500 220-VERIFICAR-DOCUMENTO-DUPLICADO-E. EXIT.
049600
049700*--------> COMPARA EL DOCUMENTO ACTUAL CONTRA UNA ENTRADA DE LA
049800*          TABLA Y AVANZA AL SIGUIENTE SUBINDICE
049900*--------> SI EL DOCUMENTO YA EXISTE EN LA TABLA, EL REGISTRO
050000*          ACTUAL SE INVALIDA Y SE DEJA LA RAZON PARA EL AVISO DE
050100*          RECHAZO DE 210-VALIDAR-AFILIADO.
050200 221-COMPARAR-UN-DOCUMENTO SECTION.
050300     IF WKS-TAB-DOCUMENTO(IX-AFIL) = AFM-DOCUMENTO
050400        SET WKS-AFILIADO-INVALIDO TO TRUE
050500        MOVE 'AFFILIATE_DUPLICATE' TO WKS-AFIL-RAZON
050600     END-IF
050700     ADD 1 TO IX-AFIL.
050800 221-COMPARAR-UN-DOCUMENTO-E. EXIT.
050900
051000*--------> AGREGA EL AFILIADO VALIDO A LA TABLA EN MEMORIA,
051100*          RESPETANDO EL ORDEN ASCENDENTE POR AFM-ID DEL MAESTRO
051200*--------> EL MAESTRO LLEGA ORDENADO POR AFM-ID, POR LO QUE BASTA
051300*          AGREGAR AL FINAL DE LA TABLA PARA MANTENER EL ORDEN QUE
051400*          REQUIERE EL SEARCH ALL DE 320-BUSCAR-AFILIADO.
051500 230-AGREGAR-A-TABLA SECTION.
051600     ADD 1 TO WKS-TOTAL-AFILIADOS-TABLA
051700     MOVE AFM-ID        TO WKS-TAB-ID(WKS-TOTAL-AFILIADOS-TABLA)
051800     MOVE AFM-DOCUMENTO TO
051900                         WKS-TAB-DOCUMENTO(WKS-TOTAL-AFILIADOS-TABLA)
052000     MOVE AFM-NOMBRE    TO
052100                         WKS-TAB-NOMBRE(WKS-TOTAL-AFILIADOS-TABLA)
052200     MOVE AFM-SALARIO   TO
052300                         WKS-TAB-SALARIO(WKS-TOTAL-AFILIADOS-TABLA)
052400     MOVE AFM-ESTADO    TO
052500                         WKS-TAB-ESTADO(WKS-TOTAL-AFILIADOS-TABLA).
052600 230-AGREGAR-A-TABLA-E. EXIT.
052700
052800*--------> CICLO PRINCIPAL DE EVALUACION DE SOLICITUDES
052900*--------> CICLO PRINCIPAL: UNA SOLICITUD POR ITERACION, LEIDA EN
053000*          ORDEN DE LLEGADA (NO SE REORDENA ANTES DE EVALUAR).
053100 300-EVALUAR-SOLICITUDES SECTION.
053200     PERFORM 301-LEER-UNA-SOLICITUD
053300     PERFORM 302-TRATAR-UNA-SOLICITUD THRU 302-TRATAR-UNA-SOLICITUD-E
053400        UNTIL FIN-SOLICITUDES.
053500 300-EVALUAR-SOLICITUDES-E. EXIT.
053600
053700*--------> LECTURA DE UN REGISTRO DE LA SOLICITUD DEL DIA
053800*--------> LECTURA SECUENCIAL SIMPLE DEL ARCHIVO DE SOLICITUDES.
053900 301-LEER-UNA-SOLICITUD SECTION.
054000     READ SOLICITUD
054100          AT END SET FIN-SOLICITUDES TO TRUE
054200     END-READ.
054300 301-LEER-UNA-SOLICITUD-E. EXIT.
054400
054500*--------> EVALUA LA SOLICITUD ACTUAL Y AVANZA A LA SIGUIENTE
054600*--------> CUENTA LA SOLICITUD LEIDA, LA PROCESA POR COMPLETO Y
054700*          AVANZA; 310-PROCESAR-SOLICITUD ES QUIEN ESCRIBE LA
054800*          DECISION CORRESPONDIENTE.
054900 302-TRATAR-UNA-SOLICITUD SECTION.
055000     ADD 1 TO WKS-SOL-LEIDAS
055100     PERFORM 310-PROCESAR-SOLICITUD
055200     PERFORM 301-LEER-UNA-SOLICITUD.
055300 302-TRATAR-UNA-SOLICITUD-E. EXIT.
055400
055500*--------> VALIDA MONTO, PLAZO E ID DE AFILIADO, EVALUA Y DECIDE
055600*          LA SOLICITUD, ESCRIBIENDO SU REGISTRO DE DECISION
055700 310-PROCESAR-SOLICITUD SECTION.
055800*--------> EL REGISTRO DE DECISION SE LIMPIA COMPLETO ANTES DE
055900*          LLENARLO, PARA QUE LOS CAMPOS RESERVADOS (SUCURSAL,
056000*          SELLO DE AUDITORIA) NO QUEDEN CON BASURA DE UN REGISTRO
056100*          ANTERIOR; ESTE LOTE NO LOS LLENA NI LOS VALIDA.
056200     MOVE SPACES          TO REG-DECISION-CREDITO
056300     MOVE APM-ID           TO DCM-ID-SOLICITUD
056400     MOVE APM-ID-AFILIADO  TO DCM-ID-AFILIADO
056500     MOVE APM-MONTO        TO DCM-MONTO
056600     MOVE APM-PLAZO        TO DCM-PLAZO
056700     MOVE WKS-FECHA-PROCESO TO DCM-FECHA-TRAMITE
056800     MOVE ZERO             TO DCM-PUNTAJE
056900*--------> EL MONTO SOLICITADO SE ACUMULA SIEMPRE, AUN SI LA
057000*          SOLICITUD TERMINA INVALIDA O RECHAZADA; ES EL TOTAL DE
057100*          LO PEDIDO, NO DE LO APROBADO.
057200     ADD  APM-MONTO        TO WKS-TOTAL-SOLICITADO
057300
057400*--------> REGLA DE SOLICITUD INVALIDA: MONTO Y PLAZO DEBEN SER
057500*          MAYORES A CERO Y EL ID DE AFILIADO DEBE VENIR LLENO;
057600*          NO SE CONSULTA EL MAESTRO SI ESTO FALLA.
057700     IF APM-MONTO NOT > ZERO OR APM-PLAZO NOT > ZERO
057800                       OR APM-ID-AFILIADO NOT > ZERO
057900        MOVE 'INVALIDO'         TO DCM-ESTADO
058000        MOVE 'INVALID_REQUEST'  TO DCM-RAZON
058100        ADD 1 TO WKS-SOL-INVALIDAS
058200        MOVE APM-MONTO TO WKS-MONTO-TRABAJO
058300        DISPLAY "AVISO: SOLICITUD " APM-ID
058400                " CON MONTO " WKS-MONTO-ENTERO "."
058500                WKS-MONTO-DECIMAL " O PLAZO " APM-PLAZO
058600                " INVALIDO" UPON CONSOLE
058700     ELSE
058800*--------> SOLICITUD CON DATOS BASICOS VALIDOS: SE BUSCA EL
058900*          AFILIADO EN LA TABLA ANTES DE SEGUIR EVALUANDO.
059000        PERFORM 320-BUSCAR-AFILIADO
059100*--------> EL AFILIADO DE LA SOLICITUD NO ESTA EN EL MAESTRO
059200*          CARGADO HOY; LA SOLICITUD QUEDA INVALIDA.
059300        IF WKS-AFILIADO-NO-ENCONTRADO
059400           MOVE 'INVALIDO'             TO DCM-ESTADO
059500           MOVE 'AFFILIATE_NOT_FOUND'  TO DCM-RAZON
059600           ADD 1 TO WKS-SOL-INVALIDAS
059700        ELSE
059800*--------> SOLO LOS AFILIADOS ACTIVOS PUEDEN SOLICITAR CREDITO;
059900*          INACTIVOS Y SUSPENDIDOS SE RECHAZAN AQUI.
060000           IF WKS-TAB-ESTADO(IX-AFIL) NOT = 'A'
060100              MOVE 'INVALIDO'              TO DCM-ESTADO
060200              MOVE 'AFFILIATE_NOT_ACTIVE'  TO DCM-RAZON
060300              ADD 1 TO WKS-SOL-INVALIDAS
060400           ELSE
060500*--------> AFILIADO ACTIVO Y ENCONTRADO: SE CALIFICA EL RIESGO Y
060600*          LUEGO SE APLICAN LAS REGLAS DE APROBACION.
060700              PERFORM 330-CALIFICAR-RIESGO
060800              PERFORM 340-APLICAR-REGLAS-APROBACION
060900           END-IF
061000        END-IF
061100     END-IF
061200
061300*--------> SE ESCRIBE LA DECISION SIN EXCEPCION, SEA APROBADA,
061400*          RECHAZADA O INVALIDA; EL REPORTE DE CONTROL SE ARMA
061500*          MAS ADELANTE A PARTIR DE ESTE ARCHIVO.
061600     WRITE REG-DECISION-CREDITO
061700     IF FS-DECIS NOT = 0
061800        DISPLAY "================================================="
061900                 UPON CONSOLE
062000        DISPLAY "HUBO UN PROBLEMA AL ESCRIBIR UN REGISTRO DECISON"
062100                 UPON CONSOLE
062200        DISPLAY "==> SOLICITUD EN CONFLICTO : " APM-ID UPON CONSOLE
062300        DISPLAY "================================================="
062400                 UPON CONSOLE
062500        MOVE 91 TO RETURN-CODE
062600        PERFORM 400-CERRAR-ARCHIVOS-CARGA
062700        STOP RUN
062800     END-IF.
062900 310-PROCESAR-SOLICITUD-E. EXIT.
063000
063100*--------> BUSQUEDA BINARIA DEL AFILIADO EN LA TABLA ORDENADA
063200*--------> LA TABLA VIENE ORDENADA ASCENDENTE POR WKS-TAB-ID DESDE
063300*          LA CARGA, POR LO QUE AQUI SI PROCEDE SEARCH ALL (BINARIA)
063400*          EN LUGAR DEL RECORRIDO LINEAL DE LA CARGA.
063500 320-BUSCAR-AFILIADO SECTION.
063600     SET WKS-AFILIADO-NO-ENCONTRADO TO TRUE
063700     SET IX-AFIL TO 1
063800     SEARCH ALL WKS-TAB-AFILIADO
063900         AT END
064000             SET WKS-AFILIADO-NO-ENCONTRADO TO TRUE
064100         WHEN WKS-TAB-ID(IX-AFIL) = APM-ID-AFILIADO
064200             SET WKS-AFILIADO-ENCONTRADO TO TRUE
064300     END-SEARCH.
064400 320-BUSCAR-AFILIADO-E. EXIT.
064500
064600*--------> LLAMA A LA CENTRAL DE RIESGO CON EL DOCUMENTO, MONTO
064700*          Y PLAZO DE LA SOLICITUD
064800*--------> SE ARMA EL AREA DE INTERFASE CON LOS DATOS DE LA
064900*          SOLICITUD Y DEL AFILIADO Y SE LLAMA A LA RUTINA DE
065000*          CALIFICACION DE RIESGO (CCRS1R00), QUE DEVUELVE EL
065100*          PUNTAJE Y EL NIVEL DE RIESGO.
065200 330-CALIFICAR-RIESGO SECTION.
065300     MOVE WKS-TAB-DOCUMENTO(IX-AFIL) TO RSK-DOCUMENTO
065400     MOVE APM-MONTO                  TO RSK-MONTO
065500     MOVE APM-PLAZO                  TO RSK-PLAZO
065600     MOVE ZERO                       TO RSK-PUNTAJE
065700     MOVE SPACES                     TO RSK-NIVEL
065800     MOVE SPACES                     TO RSK-DETALLE
065900     CALL 'CCRS1R00' USING AREA-EVALUACION-RIESGO
066000     MOVE RSK-PUNTAJE                TO DCM-PUNTAJE
066100     MOVE RSK-NIVEL                  TO DCM-NIVEL-RIESGO.
066200 330-CALIFICAR-RIESGO-E. EXIT.
066300
066400*--------> RECHAZO POR ALTO RIESGO, RECHAZO POR RIESGO MEDIO
066500*          SOBRE EL TOPE, O APROBACION
066600*--------> LA DECISION FINAL DEPENDE DEL NIVEL DE RIESGO DEVUELTO
066700*          POR CCRS1R00 Y, EN RIESGO MEDIO, DEL MONTO SOLICITADO
066800*          CONTRA EL TOPE DE DIEZ MILLONES.
066900 340-APLICAR-REGLAS-APROBACION SECTION.
067000     EVALUATE TRUE
067100*--------> RIESGO ALTO SE RECHAZA SIEMPRE, SIN IMPORTAR EL MONTO.
067200         WHEN RSK-NIVEL(1:4) = 'ALTO'
067300             MOVE 'RECHAZADO'  TO DCM-ESTADO
067400             MOVE 'HIGH_RISK'  TO DCM-RAZON
067500             ADD 1 TO WKS-SOL-RECHAZADAS
067600*--------> RIESGO MEDIO SOLO SE RECHAZA SI EL MONTO SUPERA EL
067700*          TOPE; POR DEBAJO DEL TOPE CAE EN WHEN OTHER Y SE APRUEBA.
067800         WHEN RSK-NIVEL(1:5) = 'MEDIO' AND
067900              APM-MONTO > 10000000.00
068000             MOVE 'RECHAZADO'            TO DCM-ESTADO
068100             MOVE 'MEDIUM_RISK_AMOUNT'   TO DCM-RAZON
068200             ADD 1 TO WKS-SOL-RECHAZADAS
068300*--------> RIESGO BAJO, O RIESGO MEDIO DENTRO DEL TOPE: SE APRUEBA
068400*          Y EL MONTO SE ACUMULA AL TOTAL APROBADO DEL LOTE.
068500         WHEN OTHER
068600             MOVE 'APROBADO' TO DCM-ESTADO
068700             MOVE SPACES     TO DCM-RAZON
068800             ADD 1 TO WKS-SOL-APROBADAS
068900             ADD DCM-MONTO TO WKS-TOTAL-APROBADO
069000     END-EVALUATE.
069100 340-APLICAR-REGLAS-APROBACION-E. EXIT.
069200
069300*--------> CIERRE DE LOS ARCHIVOS DE CARGA Y EVALUACION
069400*--------> CIERRE DE LOS TRES ARCHIVOS DE LA PRIMERA FASE DEL LOTE,
069500*          ANTES DE ABRIR EL REPORTE DE CONTROL.
069600 400-CERRAR-ARCHIVOS-CARGA SECTION.
069700     CLOSE AFIL-MAESTRO
069800     CLOSE SOLICITUD
069900     CLOSE DECISION.
070000 400-CERRAR-ARCHIVOS-CARGA-E. EXIT.
070100
070200*--------> ORDENA EL REGISTRO DE DECISIONES POR AFILIADO Y
070300*          GENERA EL REPORTE DE CONTROL CON REPORT WRITER
070400*--------> EL ARCHIVO DE DECISIONES QUEDO EN ORDEN DE LLEGADA DE
070500*          LAS SOLICITUDES; PARA EL REPORTE POR AFILIADO SE
070600*          REORDENA CON SORT ANTES DE REPORTAR.
070700 500-GENERAR-REPORTE-DECISIONES SECTION.
070800     OPEN OUTPUT REPORTE
070900     IF FS-REPORTE = 97
071000        MOVE ZEROS TO FS-REPORTE
071100     END-IF
071200*--------> IGUAL QUE EN LA APERTURA DE CARGA: CUALQUIER STATUS
071300*          DISTINTO DE CERO (YA NORMALIZADO EL 97) ES UN ERROR
071400*          REAL DE APERTURA DEL REPORTE.
071500     IF FS-REPORTE NOT = 0
071600        DISPLAY "================================================"
071700                 UPON CONSOLE
071800        DISPLAY " ERROR AL ABRIR EL REPORTE DE CONTROL : ("
071900                 FS-REPORTE ")" UPON CONSOLE
072000        MOVE 91 TO RETURN-CODE
072100        STOP RUN
072200     END-IF
072300*--------> INITIATE/TERMINATE DELIMITAN EL CICLO DE VIDA DEL
072400*          REPORT WRITER; EL SORT CORRE ADENTRO, CON LA IMPRESION
072500*          LINEA POR LINEA EN LA OUTPUT PROCEDURE.
072600     INITIATE REPORTE-DECISIONES
072700     SORT WORKFILE-SORT ON ASCENDING KEY SRT-ID-AFILIADO
072800          USING DECISION
072900          OUTPUT PROCEDURE IS 520-IMPRIMIR-DECISIONES-ORDENADAS
073000     TERMINATE REPORTE-DECISIONES
073100     CLOSE REPORTE.
073200 500-GENERAR-REPORTE-DECISIONES-E. EXIT.
073300
073400*--------> RECORRE EL ARCHIVO DE DECISIONES YA ORDENADO POR
073500*          AFILIADO Y LO REPORTA LINEA POR LINEA
073600 520-IMPRIMIR-DECISIONES-ORDENADAS SECTION.
073700     PERFORM 521-LEER-UNA-ORDENADA
073800     PERFORM 522-GENERAR-UNA-ORDENADA THRU 522-GENERAR-UNA-ORDENADA-E
073900        UNTIL FIN-ORDENADO.
074000 520-IMPRIMIR-DECISIONES-ORDENADAS-E. EXIT.
074100
074200*--------> LECTURA DE UN REGISTRO DEL ARCHIVO DE TRABAJO ORDENADO
074300 521-LEER-UNA-ORDENADA SECTION.
074400     RETURN WORKFILE-SORT
074500            AT END SET FIN-ORDENADO TO TRUE
074600     END-RETURN.
074700 521-LEER-UNA-ORDENADA-E. EXIT.
074800
074900*--------> IMPRIME EL DETALLE DE LA DECISION ACTUAL Y AVANZA
075000 522-GENERAR-UNA-ORDENADA SECTION.
075100*--------> CUENTA LAS LINEAS DE DETALLE GENERADAS, SOLO PARA
075200*          REFERENCIA DEL OPERADOR AL CIERRE DEL LISTADO
075300     ADD 1 TO WKS-LINEAS-IMPRESAS
075400     GENERATE DETALLE
075500     IF SRT-ESTADO = 'APROBADO'
075600        GENERATE DET-APROBADO
075700     END-IF
075800     PERFORM 521-LEER-UNA-ORDENADA.
075900 522-GENERAR-UNA-ORDENADA-E. EXIT.
076000
076100*--------> BUSCA EL NOMBRE DEL AFILIADO DEL GRUPO QUE SE ESTA
076200*          CERRANDO, PARA EL CORTE DE CONTROL DEL REPORTE
076300*--------> SE INVOCA DESDE LA DECLARATIVE 530-PREPARAR-TOTAL-AFILIADO
076400*          JUSTO ANTES DE IMPRIMIR EL CORTE DE CONTROL, PARA QUE
076500*          EL NOMBRE DEL AFILIADO SALGA EN LA LINEA DE TOTAL.
076600 540-BUSCAR-NOMBRE-AFILIADO-RPT SECTION.
076700     MOVE SPACES TO WKS-NOMBRE-RPT
076800     SET IX-AFIL TO 1
076900     SEARCH ALL WKS-TAB-AFILIADO
077000         AT END
077100             MOVE 'AFILIADO NO ENCONTRADO' TO WKS-NOMBRE-RPT
077200         WHEN WKS-TAB-ID(IX-AFIL) = SRT-ID-AFILIADO
077300             MOVE WKS-TAB-NOMBRE(IX-AFIL) TO WKS-NOMBRE-RPT
077400     END-SEARCH.
077500 540-BUSCAR-NOMBRE-AFILIADO-RPT-E. EXIT.
077600
077700*--------> ESTADISTICAS DEL LOTE EN CONSOLA
077800*--------> RESUMEN FINAL DEL LOTE, IMPRESO EN CONSOLA PARA EL
077900*          OPERADOR; NO FORMA PARTE DEL REPORTE DE CONTROL IMPRESO
078000*          POR REPORT WRITER.
078100 900-MOSTRAR-ESTADISTICAS SECTION.
078200     DISPLAY
078300     ">>>>>>>>>>>>>>>>>>>> ESTADISTICAS DEL LOTE <<<<<<<<<<<<<<<<<"
078400     DISPLAY
078500     "|| AFILIADOS LEIDOS            : (" WKS-AFIL-LEIDOS     ")"
078600     DISPLAY
078700     "|| AFILIADOS VALIDOS           : (" WKS-AFIL-VALIDOS    ")"
078800     DISPLAY
078900     "|| AFILIADOS INVALIDOS         : (" WKS-AFIL-INVALIDOS  ")"
079000     DISPLAY
079100     "|| SOLICITUDES LEIDAS          : (" WKS-SOL-LEIDAS      ")"
079200     DISPLAY
079300     "|| SOLICITUDES INVALIDAS       : (" WKS-SOL-INVALIDAS   ")"
079400     DISPLAY
079500     "|| SOLICITUDES APROBADAS       : (" WKS-SOL-APROBADAS   ")"
079600     DISPLAY
079700     "|| SOLICITUDES RECHAZADAS      : (" WKS-SOL-RECHAZADAS  ")"
079800     DISPLAY
079900     "|| TOTAL MONTO SOLICITADO      : (" WKS-TOTAL-SOLICITADO")"
080000     DISPLAY
080100     "|| TOTAL MONTO APROBADO        : (" WKS-TOTAL-APROBADO  ")"
080200     DISPLAY
080300     "|| LINEAS IMPRESAS EN EL LISTADO: (" WKS-LINEAS-IMPRESAS ")"
080400     DISPLAY
080500     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
080600 900-MOSTRAR-ESTADISTICAS-E. EXIT.
