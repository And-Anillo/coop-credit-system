000100*================================================================*
000200* COPY        : CCRDCM                                           *
000300* APLICACION  : COOPCREDIT                                       *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE DECISION (DECISION-FILE), *
000500*             : UN REGISTRO POR SOLICITUD PROCESADA, CON EL      *
000600*             : PUNTAJE DE RIESGO, EL NIVEL, EL ESTADO FINAL Y   *
000700*             : LA RAZON DE RECHAZO O INVALIDACION.              *
000800* PROGRAMA(S) : CCRD1010                                         *
000900*------------------------------------------------------------------*
001000* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
001100* --------  -----------------  ---------  ---------------------- *
001200* 12/03/91  E. RAMIREZ DIVAS   CCR-0103   VERSION ORIGINAL       *
001300* 22/07/95  M. SALAZAR PINEDA  CCR-0140   AGREGA DEC-REASON      *
001400* 19/09/98  M. SALAZAR PINEDA  CCR-Y2K02  FECHA A 8 POSIC. (Y2K) *
001500* 14/05/99  M. SALAZAR PINEDA  CCR-0144   RESERVA ESPACIO DE     *
001600*                                         SUCURSAL Y SELLO DE    *
001700*                                         AUDITORIA PARA USO     *
001800*                                         FUTURO; DEBE QUEDAR    *
001900*                                         IGUAL AL WORKFILE DE    *
002000*                                         ORDENAMIENTO (CCRD1010)*
002100*================================================================*
002200 01  REG-DECISION-CREDITO.
002300     05  DCM-ID-SOLICITUD           PIC 9(08).
002400     05  DCM-ID-AFILIADO             PIC 9(06).
002500     05  DCM-MONTO                   PIC S9(13)V99.
002600     05  DCM-PLAZO                   PIC 9(03).
002700     05  DCM-PUNTAJE                 PIC 9(03).
002800     05  DCM-NIVEL-RIESGO            PIC X(12).
002900     05  DCM-ESTADO                  PIC X(10).
003000         88  DCM-APROBADO                    VALUE 'APROBADO'.
003100         88  DCM-RECHAZADO                   VALUE 'RECHAZADO'.
003200         88  DCM-INVALIDO                     VALUE 'INVALIDO'.
003300     05  DCM-RAZON                  PIC X(30).
003400     05  DCM-FECHA-TRAMITE           PIC 9(08).
003500*--------------------------------------------------------------*
003600* CAMPO RESERVADO: SUCURSAL DONDE SE TRAMITO LA SOLICITUD; NO   *
003700* INTERVIENE EN LAS REGLAS DE APROBACION NI EN EL REPORTE DE    *
003800* CONTROL DE ESTE LOTE.                                          *
003900*--------------------------------------------------------------*
004000     05  DCM-COD-SUCURSAL            PIC X(04).
004100*--------------------------------------------------------------*
004200* SELLO DE AUDITORIA DE LA DECISION (USUARIO/PROCESO, FECHA Y   *
004300* HORA DEL TRAMITE); SE ESCRIBE EN EL REGISTRO PERO NO SE       *
004400* REPORTA EN EL RESUMEN DE CONTROL.                              *
004500*--------------------------------------------------------------*
004600     05  DCM-SELLO-AUDITORIA.
004700         10  DCM-AUD-USUARIO         PIC X(08).
004800         10  DCM-AUD-FECHA           PIC 9(08).
004900         10  DCM-AUD-HORA            PIC 9(06).
005000*--------------------------------------------------------------*
005100* RESERVA GENERAL PARA CRECIMIENTO DE LA DECISION SIN           *
005200* REACOMODAR EL MAESTRO NI LA SOLICITUD.                        *
005300*--------------------------------------------------------------*
005400     05  FILLER                      PIC X(16).
