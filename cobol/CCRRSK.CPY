000100*================================================================*
000200* COPY        : CCRRSK                                           *
000300* APLICACION  : COOPCREDIT                                       *
000400* DESCRIPCION : AREA DE INTERFASE ENTRE EL MOTOR PRINCIPAL       *
000500*             : (CCRD1010) Y LA RUTINA DE CALIFICACION DE        *
000600*             : RIESGO (CCRS1R00), PASADA POR CALL USING.        *
000700* PROGRAMA(S) : CCRD1010, CCRS1R00                                *
000800*------------------------------------------------------------------*
000900* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
001000* --------  -----------------  ---------  ---------------------- *
001100* 15/03/91  E. RAMIREZ DIVAS   CCR-0105   VERSION ORIGINAL       *
001200* 14/05/99  M. SALAZAR PINEDA  CCR-0144   RESERVA ESPACIO DE     *
001300*                                         ORIGEN DE LA LLAMADA Y *
001400*                                         SELLO DE AUDITORIA     *
001500*                                         PARA USO FUTURO; AMBOS *
001600*                                         PROGRAMAS COPIAN ESTA  *
001700*                                         AREA, NO REQUIERE      *
001800*                                         CAMBIO ADICIONAL       *
001900*================================================================*
002000 01  AREA-EVALUACION-RIESGO.
002100     05  RSK-DOCUMENTO               PIC X(12).
002200     05  RSK-MONTO                   PIC S9(13)V99.
002300     05  RSK-PLAZO                   PIC 9(03).
002400     05  RSK-PUNTAJE                 PIC 9(03).
002500     05  RSK-NIVEL                   PIC X(12).
002600     05  RSK-DETALLE                 PIC X(80).
002700*--------------------------------------------------------------*
002800* CAMPO RESERVADO: PROGRAMA O MODULO QUE ORIGINO LA LLAMADA A   *
002900* LA RUTINA DE CALIFICACION; NO INTERVIENE EN EL CALCULO DEL    *
003000* PUNTAJE NI EN LA CLASIFICACION DE RIESGO.                     *
003100*--------------------------------------------------------------*
003200     05  RSK-COD-ORIGEN-LLAMADA       PIC X(04).
003300*--------------------------------------------------------------*
003400* SELLO DE AUDITORIA DE LA CALIFICACION (USUARIO/PROCESO,       *
003500* FECHA Y HORA); SE TRANSPORTA EN EL AREA DE INTERFASE PERO     *
003600* NINGUNO DE LOS DOS PROGRAMAS LO VALIDA NI LO REPORTA.         *
003700*--------------------------------------------------------------*
003800     05  RSK-SELLO-AUDITORIA.
003900         10  RSK-AUD-USUARIO          PIC X(08).
004000         10  RSK-AUD-FECHA            PIC 9(08).
004100         10  RSK-AUD-HORA            PIC 9(06).
004200*--------------------------------------------------------------*
004300* RESERVA GENERAL PARA CRECIMIENTO DEL AREA DE INTERFASE SIN    *
004400* CAMBIAR LA FIRMA DEL CALL ENTRE CCRD1010 Y CCRS1R00.          *
004500*--------------------------------------------------------------*
004600     05  FILLER                      PIC X(16).
