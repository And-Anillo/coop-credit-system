000100******************************************************************
000200* FECHA       : 15/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : COOPCREDIT                                       *
000500* PROGRAMA    : CCRS1R00, CENTRAL DE RIESGO                      *
000600* TIPO        : SUBRUTINA (CALL), SIN E/S PROPIA                 *
000700* DESCRIPCION : ESTE PROGRAMA RECIBE EL DOCUMENTO, MONTO Y PLAZO *
000800*             : DE UNA SOLICITUD DE CREDITO Y CALCULA UN PUNTAJE *
000900*             : DE RIESGO DETERMINISTICO EN BASE AL DOCUMENTO,   *
001000*             : CLASIFICANDOLO EN ALTO, MEDIO O BAJO RIESGO.     *
001100*             : EL MONTO Y EL PLAZO NO AFECTAN EL PUNTAJE, SOLO  *
001200*             : SE RECIBEN PARA USO FUTURO DE LA CENTRAL.        *
001300* ARCHIVOS    : NO APLICA                                        *
001400* PROGRAMA(S) : LLAMADO POR CCRD1010                             *
001500*------------------------------------------------------------------*
001600* BITACORA DE CAMBIOS                                            *
001700* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
001800* --------  -----------------  ---------  ---------------------- *
001900* 15/03/91  E. RAMIREZ DIVAS   CCR-0105   VERSION ORIGINAL,      *
002000*                                         CALCULO DE CHECKSUM    *
002100*                                         BASE 31 DEL DOCUMENTO  *
002200* 02/08/91  E. RAMIREZ DIVAS   CCR-0108   CORRIGE DESBORDE EN EL *
002300*                                         ACUMULADOR DEL HASH    *
002400* 21/11/92  M. SALAZAR PINEDA  CCR-0122   AGREGA TEXTO DETALLE   *
002500*                                         POR NIVEL DE RIESGO    *
002600* 09/06/94  M. SALAZAR PINEDA  CCR-0133   TABLA DE ORDEN DE      *
002700*                                         CARACTERES SIN USAR   *
002800*                                         LA FUNCION ORD         *
002900* 19/09/98  M. SALAZAR PINEDA  CCR-Y2K02  REVISION Y2K, NO HAY   *
003000*                                         CAMPOS DE FECHA AQUI   *
003100* 14/02/01  R. CASTILLO MEJIA  CCR-0151   ESTANDARIZA LIMITES DE *
003200*                                         CLASIFICACION (500/700)*
003300* 30/10/03  R. CASTILLO MEJIA  CCR-0159   QUITA FUNCTION REM,    *
003400*                                         SE USA DIVIDE/REMAINDER*
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    CCRS1R00.
003800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003900 INSTALLATION.  COOPCREDIT - DEPARTAMENTO DE SISTEMAS.
004000 DATE-WRITTEN.  15/03/1991.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - COOPERATIVA COOPCREDIT.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*   MODULO DE CLASIFICACION DEL PUNTAJE DE RIESGO (651), SE       *
005100*   DECLARA COMO ITEM INDEPENDIENTE (NIVEL 77) PORQUE NO FORMA    *
005200*   PARTE DE NINGUN GRUPO DE TRABAJO NI SE REDEFINE.              *
005300******************************************************************
005400 77  WKS-MODULO-CLASIFICACION         PIC 9(03) COMP VALUE 651.
005500******************************************************************
005600*        AREA DE TRABAJO PARA EL CALCULO DEL CHECKSUM            *
005700******************************************************************
005800 01  WKS-CAMPOS-DE-TRABAJO.
005900     05  WKS-LONGITUD-DOC            PIC 9(02) COMP.
006000     05  WKS-INDICE-CARACTER         PIC 9(02) COMP.
006100     05  WKS-CARACTER-ACTUAL         PIC X(01).
006200     05  WKS-CODIGO-CARACTER         PIC S9(09) COMP-5.
006300     05  WKS-HASH-ACUMULADO          PIC S9(09) COMP-5 VALUE ZERO.
006400     05  WKS-HASH-POSITIVO           PIC S9(09) COMP-5 VALUE ZERO.
006500     05  WKS-RESIDUO-MODULO          PIC S9(09) COMP-5 VALUE ZERO.
006600     05  WKS-COCIENTE-MODULO         PIC S9(09) COMP-5 VALUE ZERO.
006700     05  FILLER                      PIC X(02).
006800******************************************************************
006900*   TABLA DE ORDEN DE LA COLATIVA (REEMPLAZA A FUNCTION ORD)      *
007000*   REDEFINE UNA CADENA DE 256 POSICIONES EN UNA TABLA INDEXADA   *
007100*   POR CODIGO DE CARACTER, CADA POSICION CONTIENE SU PROPIO      *
007200*   NUMERO DE ORDEN (1 A 256), TAL COMO LA DEVOLVERIA ORD.        *
007300******************************************************************
007400 01  WKS-CADENA-COLATIVA            PIC X(256).
007500 01  WKS-TABLA-COLATIVA REDEFINES WKS-CADENA-COLATIVA.
007600     05  WKS-ORDEN-CARACTER          PIC X(01) OCCURS 256 TIMES
007700                                      INDEXED BY IX-COLATIVA.
007800******************************************************************
007900*        REDEFINES AUXILIARES PARA EL DOCUMENTO DE ENTRADA       *
008000******************************************************************
008100 01  WKS-DOCUMENTO-TRABAJO          PIC X(12).
008200 01  WKS-DOC-POR-CARACTER REDEFINES WKS-DOCUMENTO-TRABAJO.
008300     05  WKS-DOC-CARACTER            PIC X(01) OCCURS 12 TIMES.
008400 01  WKS-HASH-NUMERICO               PIC S9(09) COMP-5.
008500 01  WKS-HASH-EN-BYTES REDEFINES WKS-HASH-NUMERICO.
008600     05  FILLER                      PIC X(02).
008700     05  WKS-HASH-MITAD-BAJA         PIC S9(04) COMP-5.
008800******************************************************************
008900*              RESPALDO DE LOS PARAMETROS RECIBIDOS              *
009000******************************************************************
009100 01  WKS-AREA-RESPALDO               PIC X(110).
009200 LINKAGE SECTION.
009300 COPY CCRRSK.
009400 PROCEDURE DIVISION USING AREA-EVALUACION-RIESGO.
009500*--------> SECUENCIA FIJA: RESPALDAR, PREPARAR LA TABLA COLATIVA,
009600*          CALCULAR EL HASH, DERIVAR EL PUNTAJE Y CLASIFICAR; EL
009700*          RESULTADO QUEDA EN LA MISMA AREA RECIBIDA POR CALL.
009800 100-PRINCIPAL SECTION.
009900*--------> RESPALDO DEFENSIVO DE LO RECIBIDO; NO SE USA EN ESTA
010000*          VERSION PERO SE CONSERVA PARA FUTURO DIAGNOSTICO SIN
010100*          TENER QUE VOLVER A TOCAR LA FIRMA DEL CALL.
010200     MOVE AREA-EVALUACION-RIESGO TO WKS-AREA-RESPALDO
010300     PERFORM 110-INICIALIZAR-COLATIVA
010400     PERFORM 120-CALCULAR-CHECKSUM
010500     PERFORM 130-CALCULAR-PUNTAJE
010600     PERFORM 140-CLASIFICAR-RIESGO
010700     GOBACK.
010800 100-PRINCIPAL-E. EXIT.
010900*--------> CONSTRUYE LA TABLA DE ORDEN DE CARACTERES UNA SOLA VEZ
011000*          POR LLAMADA, POSICION N CONTIENE EL CARACTER DE CODIGO
011100*          N, ASI EVITAMOS FUNCTION ORD.
011200 110-INICIALIZAR-COLATIVA SECTION.
011300*--------> LOS 16 MOVE SIGUIENTES LLENAN LAS 256 POSICIONES DE LA
011400*          CADENA COLATIVA CON LOS CODIGOS 0 A 255 EN ORDEN, UNA
011500*          SOLA VEZ POR LLAMADA; CADA GRUPO DE 16 BYTES ES UN
011600*          RENGLON DE LA TABLA ASCII/EBCDIC COMPLETA.
011700     MOVE X"000102030405060708090A0B0C0D0E0F" TO
011800          WKS-CADENA-COLATIVA(1:16)
011900*          SEGUNDO RENGLON: CODIGOS 16-31.
012000     MOVE X"101112131415161718191A1B1C1D1E1F" TO
012100          WKS-CADENA-COLATIVA(17:16)
012200*          TERCER RENGLON: CODIGOS 32-47 (INCLUYE EL ESPACIO).
012300     MOVE X"202122232425262728292A2B2C2D2E2F" TO
012400          WKS-CADENA-COLATIVA(33:16)
012500*          CUARTO RENGLON: CODIGOS 48-63 (DIGITOS 0-9).
012600     MOVE X"303132333435363738393A3B3C3D3E3F" TO
012700          WKS-CADENA-COLATIVA(49:16)
012800*          QUINTO RENGLON: CODIGOS 64-79 (LETRAS MAYUSCULAS A-O).
012900     MOVE X"404142434445464748494A4B4C4D4E4F" TO
013000          WKS-CADENA-COLATIVA(65:16)
013100*          SEXTO RENGLON: CODIGOS 80-95 (LETRAS MAYUSCULAS P-Z).
013200     MOVE X"505152535455565758595A5B5C5D5E5F" TO
013300          WKS-CADENA-COLATIVA(81:16)
013400*          SEPTIMO RENGLON: CODIGOS 96-111 (LETRAS MINUSCULAS A-O).
013500     MOVE X"606162636465666768696A6B6C6D6E6F" TO
013600          WKS-CADENA-COLATIVA(97:16)
013700*          OCTAVO RENGLON: CODIGOS 112-127 (MINUSCULAS P-Z Y DEL).
013800     MOVE X"707172737475767778797A7B7C7D7E7F" TO
013900          WKS-CADENA-COLATIVA(113:16)
014000*          RENGLONES 9 A 16: CODIGOS 128-255, EXTENDIDOS, NO SE
014100*          ESPERAN EN UN DOCUMENTO DE AAIIADO PERO SE LLENAN IGUAL
014200*          PARA QUE EL SEARCH NUNCA QUEDE FUERA DE TABLA.
014300     MOVE X"808182838485868788898A8B8C8D8E8F" TO
014400          WKS-CADENA-COLATIVA(129:16)
014500     MOVE X"909192939495969798999A9B9C9D9E9F" TO
014600          WKS-CADENA-COLATIVA(145:16)
014700     MOVE X"A0A1A2A3A4A5A6A7A8A9AAABACADAEAF" TO
014800          WKS-CADENA-COLATIVA(161:16)
014900     MOVE X"B0B1B2B3B4B5B6B7B8B9BABBBCBDBEBF" TO
015000          WKS-CADENA-COLATIVA(177:16)
015100     MOVE X"C0C1C2C3C4C5C6C7C8C9CACBCCCDCECF" TO
015200          WKS-CADENA-COLATIVA(193:16)
015300     MOVE X"D0D1D2D3D4D5D6D7D8D9DADBDCDDDEDF" TO
015400          WKS-CADENA-COLATIVA(209:16)
015500     MOVE X"E0E1E2E3E4E5E6E7E8E9EAEBECEDEEEF" TO
015600          WKS-CADENA-COLATIVA(225:16)
015700     MOVE X"F0F1F2F3F4F5F6F7F8F9FAFBFCFDFEFF" TO
015800          WKS-CADENA-COLATIVA(241:16).
015900 110-INICIALIZAR-COLATIVA-E. EXIT.
016000*--------> H = C(1)*31**(N-1) + C(2)*31**(N-2) + ... + C(N)
016100*          EN ARITMETICA BINARIA DE 32 BITS CON DESBORDE
016200*          (COMP-5 NATIVO), TOMANDO ESPACIOS COMO RELLENO A LA
016300*          DERECHA DEL DOCUMENTO (NO PARTICIPAN EN LA SUMA).
016400*--------> PREPARA EL DOCUMENTO DE 12 POSICIONES PARA RECORRERLO
016500*          CARACTER POR CARACTER, DE IZQUIERDA A DERECHA.
016600 120-CALCULAR-CHECKSUM SECTION.
016700     MOVE RSK-DOCUMENTO       TO WKS-DOCUMENTO-TRABAJO
016800     MOVE ZERO                TO WKS-HASH-ACUMULADO
016900     MOVE 12                  TO WKS-LONGITUD-DOC
017000     MOVE ZERO                TO WKS-INDICE-CARACTER
017100     PERFORM 121-RECORRER-CARACTERES
017200             WKS-LONGITUD-DOC TIMES.
017300 120-CALCULAR-CHECKSUM-E. EXIT.
017400
017500*--------> SE EJECUTA UNA VEZ POR CADA POSICION DEL DOCUMENTO; LOS
017600*          ESPACIOS DE RELLENO A LA DERECHA NO PARTICIPAN EN EL
017700*          HASH (VER BANNER DE 120-CALCULAR-CHECKSUM).
017800 121-RECORRER-CARACTERES SECTION.
017900     ADD 1 TO WKS-INDICE-CARACTER
018000     MOVE WKS-DOC-CARACTER(WKS-INDICE-CARACTER)
018100                          TO WKS-CARACTER-ACTUAL
018200     IF WKS-CARACTER-ACTUAL NOT = SPACE
018300        PERFORM 122-BUSCAR-CODIGO-CARACTER
018400        COMPUTE WKS-HASH-ACUMULADO =
018500                (WKS-HASH-ACUMULADO * 31) + WKS-CODIGO-CARACTER
018600     END-IF.
018700 121-RECORRER-CARACTERES-E. EXIT.
018800
018900*--------> BUSQUEDA DEL CODIGO DE ORDEN DEL CARACTER ACTUAL EN LA
019000*          TABLA COLATIVA, POSICION A POSICION (1 A 256).
019100*--------> RECORRIDO LINEAL SOBRE LAS 256 POSICIONES; NO ES SEARCH
019200*          ALL PORQUE LA TABLA NO ESTA ORDENADA POR CARACTER, SOLO
019300*          POR POSICION, QUE ES EL PROPIO CODIGO.
019400 122-BUSCAR-CODIGO-CARACTER SECTION.
019500     SET IX-COLATIVA TO 1
019600     SEARCH WKS-ORDEN-CARACTER
019700         AT END
019800             MOVE ZERO TO WKS-CODIGO-CARACTER
019900         WHEN WKS-ORDEN-CARACTER(IX-COLATIVA) = WKS-CARACTER-ACTUAL
020000             COMPUTE WKS-CODIGO-CARACTER = IX-COLATIVA - 1
020100     END-SEARCH.
020200 122-BUSCAR-CODIGO-CARACTER-E. EXIT.
020300
020400*--------> VALOR ABSOLUTO DEL HASH (SIN FUNCTION ABS) Y RESTO DE
020500*          LA DIVISION POR 651 (SIN FUNCTION MOD), PARA OBTENER
020600*          EL PUNTAJE ENTRE 300 Y 950.
020700*--------> EL HASH ACUMULADO PUEDE QUEDAR NEGATIVO POR EL DESBORDE
020800*          DE 32 BITS; SE CONVIERTE A POSITIVO ANTES DE LA DIVISION
020900*          PARA QUE EL RESIDUO SIEMPRE CAIGA ENTRE 0 Y 650.
021000 130-CALCULAR-PUNTAJE SECTION.
021100     IF WKS-HASH-ACUMULADO < ZERO
021200        COMPUTE WKS-HASH-POSITIVO = WKS-HASH-ACUMULADO * -1
021300     ELSE
021400        MOVE WKS-HASH-ACUMULADO TO WKS-HASH-POSITIVO
021500     END-IF
021600     DIVIDE WKS-HASH-POSITIVO BY WKS-MODULO-CLASIFICACION
021700            GIVING WKS-COCIENTE-MODULO
021800            REMAINDER WKS-RESIDUO-MODULO
021900     COMPUTE RSK-PUNTAJE = 300 + WKS-RESIDUO-MODULO.
022000 130-CALCULAR-PUNTAJE-E. EXIT.
022100
022200*--------> CLASIFICACION DEL NIVEL DE RIESGO POR RANGO DE PUNTAJE
022300*--------> LOS LIMITES 500/700 FUERON ESTANDARIZADOS POR EL TICKET
022400*          CCR-0151; EL TEXTO DE DETALLE ES EL QUE EL REPORTE DE
022500*          CONTROL MUESTRA EN LA COLUMNA DE RAZON.
022600 140-CLASIFICAR-RIESGO SECTION.
022700     EVALUATE TRUE
022800         WHEN RSK-PUNTAJE <= 500
022900             MOVE 'ALTO RIESGO' TO RSK-NIVEL
023000             MOVE 'ALTO RIESGO DE INCUMPLIMIENTO' TO RSK-DETALLE
023100         WHEN RSK-PUNTAJE <= 700
023200             MOVE 'MEDIO RIESGO' TO RSK-NIVEL
023300             MOVE 'RIESGO MODERADO - SOLICITAR GARANTIAS'
023400                                 TO RSK-DETALLE
023500         WHEN OTHER
023600             MOVE 'BAJO RIESGO' TO RSK-NIVEL
023700             MOVE 'BAJO RIESGO - SE APRUEBA EL CREDITO'
023800                                 TO RSK-DETALLE
023900     END-EVALUATE.
024000 140-CLASIFICAR-RIESGO-E. EXIT.
